000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7JEMP0                                   *
000400*                                                                *
000500* DESCRIPCION:  TABLA EN MEMORIA DE LA PLANILLA COMPLETA, CON    *
000600*               LOS DATOS DE LA JERARQUIA YA RESUELTOS (CANT.    *
000700*               DE SUBORDINADOS DIRECTOS Y PROFUNDIDAD RESPECTO  *
000800*               DEL CEO). SE CARGA UNA UNICA VEZ POR CORRIDA.    *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 080 POSICIONES POR OCURRENCIA.            *
001300*           PREFIJO  : TBL.                                      *
001400*           OCURRENCIAS : 0001 HASTA 2000 (VER TBL-TOTAL-EMP).   *
001500*                                                                *
001600* 18/11/2024 ecevedo      Version inicial. Tabla INDEXED BY      *NE7JEM01
001700*                         tomada del patron de tablas variables  *
001800*                         de otras rutinas de planilla del pool. *
001900* 02/12/2024 ecevedo      RQ-48710 Se agrega TBL-SUB-COUNT y     *NE7JEM01
002000*                         TBL-MGR-DEPTH, derivados en runtime,   *
002100*                         no vienen del archivo de entrada.      *
002200******************************************************************
002300     05  TBL-EMPLEADOS-CTL.
002400         10  TBL-TOTAL-EMP                  PIC S9(04) COMP.
002500         10  FILLER                         PIC X(04).
002600
002700     05  TBL-EMPLEADOS OCCURS 1 TO 2000 TIMES
002800                 DEPENDING ON TBL-TOTAL-EMP
002900                 INDEXED BY IDX-EMPLEADO.
003000         10  TBL-EMP-ID                     PIC X(10).
003100         10  TBL-EMP-FIRSTNME               PIC X(20).
003200         10  TBL-EMP-LASTNAME               PIC X(20).
003300         10  TBL-EMP-SALARY                PIC S9(09)V9(02) COMP-3.
003400         10  TBL-EMP-MGRID                  PIC X(10).
003500         10  TBL-SUB-COUNT                  PIC 9(04) COMP.
003600         10  TBL-MGR-DEPTH                  PIC 9(04) COMP.
003700         10  FILLER                         PIC X(10).
003800******************************************************************
003900* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 08      *
004000* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 80      *
004100******************************************************************
004200
