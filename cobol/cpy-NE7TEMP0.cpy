000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7TEMP0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA UN REGISTRO DE LA      *
000600*               PLANILLA DE EMPLEADOS (RUTINA DE AUDITORIA       *
000700*               DE JERARQUIA Y ESCALA SALARIAL).                 *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 080 POSICIONES.                           *
001200*           PREFIJO  : EMP.                                      *
001300*                                                                *
001400* 18/11/2024 ecevedo      Version inicial - reemplaza al copy    *NE7TEM01
001500*                         EMPEMP de la rutina de NOMINA DB2.     *
001600* 05/02/2025 ecevedo      RQ-48820 Ancho de EMP-SALARY alineado  *NE7TEM01
001700*                         a la planilla del cliente (S9(9)V99).  *
001800******************************************************************
001900     05  NE7TEMP0.
002000         10  EMP-ID                        PIC X(10).
002100         10  EMP-FIRSTNME                   PIC X(20).
002200         10  EMP-LASTNAME                   PIC X(20).
002300         10  EMP-SALARY                    PIC S9(09)V9(02) COMP-3.
002400         10  EMP-MGRID                      PIC X(10).
002500         10  FILLER                         PIC X(14).
002600******************************************************************
002700* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 06      *
002800* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 80      *
002900******************************************************************
003000
