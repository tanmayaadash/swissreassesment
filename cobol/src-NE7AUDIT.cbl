000100******************************************************************
000200* Program name:    NE7AUDIT.                                    *
000300* Original author: R.ECHEZARRETA.                               *
000400*                                                                *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 16/03/1987 RECHEZARRETA  Initial Version - planilla jerarquica* NE7AUD01
000900*                          de empleados, corrida batch mensual. *
001000* 22/07/1989 RECHEZARRETA  RQ-1140 Ajuste de ancho de nombre de * NE7AUD01
001100*                          empleado (antes X(18), ahora X(20).  *
001200* 04/02/1991 JFORRICH      RQ-2201 Se agrega el chequeo de CEO  * NE7AUD01
001300*                          unico (antes se asumia un solo jefe).*
001400* 30/11/1993 JFORRICH      RQ-2870 Tabla de empleados ampliada a* NE7AUD01
001500*                          2000 ocurrencias para planta grande. *
001600* 18/05/1995 MCAMPOS       RQ-3340 La validacion de salario     * NE7AUD01
001700*                          negativo se separa de la de formato. *
001800* 02/09/1998 MCAMPOS       RQ-4010 AMPLIACION Y2K - se revisan  * NE7AUD01
001900*                          todos los campos de fecha de proceso.*
002000* 12/01/1999 MCAMPOS       RQ-4032 Confirmacion de cumplimiento * NE7AUD01
002100*                          Y2K. Sin cambios de logica de negocio*
002200* 25/06/2001 GFORRICH      RQ-5120 Importes migrados a COMP-3,  * NE7AUD01
002300*                          antes viajaban en DISPLAY con coma.  *
002400* 08/10/2004 GFORRICH      RQ-5890 Se agrega la validacion de   * NE7AUD01
002500*                          profundidad de la linea de reporte.  *
002600* 14/03/2007 GFORRICH      RQ-6400 Reporte de subpagados y      * NE7AUD01
002700*                          sobrepagados por banda salarial.     *
002800* 29/08/2012 ECAMPOS       RQ-7750 Normalizacion de parrafos de * NE7AUD01
002900*                          utileria a la serie 9000.            *
003000* 11/04/2016 ECAMPOS       RQ-8420 Reemplazo de lectura VSAM por* NE7AUD01
003100*                          archivo secuencial formato CSV.      *
003200* 20/01/2020 ECAMPOS       RQ-9015 Tabla de empleados pasada a  * NE7AUD01
003300*                          INDEXED BY para busqueda secuencial. *
003400* 12/02/2024 ECAMPOS       RQ-9530 Revision general previa a la * NE7AUD01
003500*                          entrega del modulo NE7.              *
003600* 18/11/2024 ECEVEDO       RQ-48820 Version para auditoria de   * NE7AUD01
003700*                          jerarquia y escala salarial (NE7).   *
003800* 05/02/2025 ECEVEDO       RQ-48833 Mensajes de error detallados* NE7AUD01
003900*                          por cada motivo de rechazo de fila.  *
004000* 14/05/2025 ACEVEDO       RQ-49210 El CSV de planilla llega de * NE7AUD01
004100*                          un server abierto, no de cinta MVS - *
004200*                          SELECT pasa a LINE SEQUENTIAL (antes *
004300*                          quedaba con el FD de cinta fija F080)*
004400*                          Se saca el resumen de corrida por    *
004500*                          UPSI-0 (RQ-7750 lo trajo de arrastre  *
004600*                          de otra rutina, nunca lo pidio el    *
004700*                          cliente de auditoria) y el TOP-OF-FORM*
004800*                          que quedo sin uso al no imprimir en  *
004900*                          impresora de sistema.                *
005000******************************************************************
005100*                                                               *
005200*          I D E N T I F I C A T I O N  D I V I S I O N         *
005300*                                                               *
005400******************************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID.  NE7AUDIT.
005700 AUTHOR. R.ECHEZARRETA.
005800 INSTALLATION. IBM Z/OS.
005900 DATE-WRITTEN. 16/03/1987.
006000 DATE-COMPILED. 05/02/2025.
006100 SECURITY. CONFIDENTIAL.
006200******************************************************************
006300*                                                               *
006400*             E N V I R O N M E N T   D I V I S I O N           *
006500*                                                               *
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     CLASS NE7-DIGITO IS '0' THRU '9'.
007200
007300 INPUT-OUTPUT SECTION.
007400******************************************************************
007500*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
007600******************************************************************
007700 FILE-CONTROL.
007800
007900     SELECT ROSTER-ENTRADA  ASSIGN       TO ROSTERIN
008000                            ORGANIZATION IS LINE SEQUENTIAL
008100                            FILE STATUS  IS WS-FILE-STATUS.
008200******************************************************************
008300*                                                               *
008400*                      D A T A   D I V I S I O N                *
008500*                                                               *
008600******************************************************************
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 FD  ROSTER-ENTRADA.
009100 01  REG-ROSTER-ENTRADA             PIC X(80).
009200
009300 WORKING-STORAGE SECTION.
009400
009500******************************************************************
009600*                    DEFINICION DE CONSTANTES                   *
009700******************************************************************
009800 01  CT-CONSTANTES.
009900     05 CT-PROGRAMA                   PIC X(08) VALUE 'NE7AUDIT'.
010000     05 CT-MIN-CAMPOS                 PIC 9(01) COMP VALUE 4.
010100     05 CT-LIMITE-PROFUNDIDAD         PIC 9(02) COMP VALUE 2.
010200     05 CT-PORC-MIN                   PIC 9V99 COMP-3 VALUE 0.80.
010300     05 CT-PORC-MAX                   PIC 9V99 COMP-3 VALUE 1.20.
010400     05 FILLER                        PIC X(01).
010500
010600******************************************************************
010700*                    DEFINICION DE CONTADORES                   *
010800******************************************************************
010900 01  CN-CONTADORES.
011000     05 CN-TOTAL-GERENTES             PIC 9(04) COMP VALUE 0.
011100     05 CN-CEO-CONTADOR               PIC 9(02) COMP VALUE 0.
011200     05 FILLER                        PIC X(01).
011300
011400******************************************************************
011500*                     DEFINICION DE SWITCHES                    *
011600******************************************************************
011700 01  SW-SWITCHES.
011800     05 WS-FILE-STATUS                PIC X(02) VALUE SPACE.
011900        88 FS-88-OK                             VALUE '00'.
012000        88 FS-88-EOF                            VALUE '10'.
012100     05 WS-FIN-ARCHIVO                PIC X(01) VALUE 'N'.
012200        88 FIN-ARCHIVO-SI                        VALUE 'S'.
012300        88 FIN-ARCHIVO-NO                        VALUE 'N'.
012400     05 WS-ENCONTRADO                 PIC X(01) VALUE 'N'.
012500        88 EMP-ENCONTRADO                        VALUE 'S'.
012600        88 EMP-NO-ENCONTRADO                     VALUE 'N'.
012700     05 WS-SALARIO-VALIDO             PIC X(01) VALUE 'S'.
012800        88 SALARIO-ES-VALIDO                     VALUE 'S'.
012900        88 SALARIO-NO-ES-VALIDO                  VALUE 'N'.
013000     05 WS-SALARIO-EN-DECIMALES       PIC X(01) VALUE 'N'.
013100        88 EN-DECIMALES                          VALUE 'S'.
013200     05 FILLER                        PIC X(01).
013300
013400******************************************************************
013500*                     DEFINICION DE VARIABLES                   *
013600******************************************************************
013700 01  WS-VARIABLES.
013800     05 WS-LINEA-ENTRADA              PIC X(80).
013900     05 WS-LINEA-CARACTERES REDEFINES WS-LINEA-ENTRADA.
014000        10 WS-LINEA-CAR               PIC X(01) OCCURS 80.
014100
014200     05 WS-CANT-CAMPOS                PIC 9(02) COMP VALUE 0.
014300     05 WS-CAMPO1                     PIC X(40).
014400     05 WS-CAMPO2                     PIC X(40).
014500     05 WS-CAMPO3                     PIC X(40).
014600     05 WS-CAMPO4                     PIC X(20).
014700     05 WS-CAMPO5                     PIC X(40).
014800
014900     05 WS-ID-BUSCADO                 PIC X(10).
015000     05 WS-FULLNAME-AUX               PIC X(41).
015100
015200     05 WS-IDX-EMP                    PIC S9(04) COMP.
015300     05 WS-IDX-BUSCA                  PIC S9(04) COMP.
015400     05 WS-IDX-CEO                    PIC S9(04) COMP VALUE 0.
015500
015600     05 WS-PROFUNDIDAD-ACT            PIC 9(04) COMP.
015700     05 WS-EXCESO-PROF                PIC 9(04) COMP.
015800
015900     05 WS-TOTAL-SALARIO-GER          PIC S9(11)V9(02) COMP-3
016000                                       VALUE 0.
016100     05 WS-PROMEDIO-GER                PIC S9(09)V9(02) COMP-3
016200                                       VALUE 0.
016300     05 WS-MINIMO-PERMITIDO           PIC S9(09)V9(02) COMP-3
016400                                       VALUE 0.
016500     05 WS-MAXIMO-PERMITIDO           PIC S9(09)V9(02) COMP-3
016600                                       VALUE 0.
016700     05 WS-DIFERENCIA                 PIC S9(09)V9(02) COMP-3
016800                                       VALUE 0.
016900
017000     05 WS-TRIM-BUFFER                PIC X(40).
017100     05 WS-TRIM-CARACTERES REDEFINES WS-TRIM-BUFFER.
017200        10 WS-TRIM-CAR                PIC X(01) OCCURS 40.
017300     05 WS-TRIM-RESULTADO             PIC X(40).
017400     05 WS-TRIM-IDX1                  PIC 9(02) COMP.
017500
017600     05 WS-SALARIO-TEXTO              PIC X(20).
017700     05 WS-SALARIO-CARACTERES REDEFINES WS-SALARIO-TEXTO.
017800        10 WS-SALARIO-CAR             PIC X(01) OCCURS 20.
017900     05 WS-SALARIO-IDX                PIC 9(02) COMP.
018000     05 WS-SALARIO-SIGNO              PIC X(01) VALUE '+'.
018100     05 WS-SALARIO-ENTERO             PIC S9(09) COMP-3 VALUE 0.
018200     05 WS-SALARIO-DECIMAL            PIC S9(02) COMP-3 VALUE 0.
018300     05 WS-SALARIO-DEC-CONT           PIC 9(01) COMP VALUE 0.
018400     05 WS-CARACTER                   PIC X(01).
018500     05 WS-DIGITO                     PIC 9(01).
018600
018700     05 WS-NUM-ENTRADA                PIC S9(04) COMP.
018800     05 WS-NUM-EDITADO                PIC Z(3)9.
018900     05 WS-NUM-TEXTO                  PIC X(04).
019000
019100     05 WS-MONTO-ENTRADA              PIC S9(09)V9(02) COMP-3.
019200     05 WS-MONTO-EDITADO              PIC Z(8)9.99.
019300     05 WS-MONTO-TEXTO                PIC X(12).
019400
019500     05 FILLER                        PIC X(04).
019600
019700******************************************************************
019800*                    DEFINICION DE COPYBOOKS                    *
019900******************************************************************
020000 01  WS-REGISTRO-EMP.
020100     COPY NE7TEMP0.
020200
020300 01  WS-TABLA-EMPLEADOS.
020400     COPY NE7JEMP0.
020500
020600 01  WS-RETORNO.
020700     COPY NE7ERET0.
020800
020900******************************************************************
021000*             TABLAS DE RESULTADOS PARA EL REPORTE              *
021100******************************************************************
021200 01  TBL-SUBPAGADOS-AREA.
021300     05 TBL-SUBPAGADOS-CTL.
021400        10 TBL-TOTAL-SUBP             PIC S9(04) COMP VALUE 0.
021500        10 FILLER                     PIC X(04).
021600     05 TBL-SUBPAGADOS OCCURS 1 TO 2000 TIMES
021700                 DEPENDING ON TBL-TOTAL-SUBP
021800                 INDEXED BY IDX-SUBPAGADO.
021900        10 SUBP-NOMBRE                PIC X(41).
022000        10 SUBP-ID                    PIC X(10).
022100        10 SUBP-DIFERENCIA           PIC S9(09)V9(02) COMP-3.
022200        10 FILLER                     PIC X(05).
022300
022400 01  TBL-SOBREPAGADOS-AREA.
022500     05 TBL-SOBREPAGADOS-CTL.
022600        10 TBL-TOTAL-SOBP             PIC S9(04) COMP VALUE 0.
022700        10 FILLER                     PIC X(04).
022800     05 TBL-SOBREPAGADOS OCCURS 1 TO 2000 TIMES
022900                 DEPENDING ON TBL-TOTAL-SOBP
023000                 INDEXED BY IDX-SOBREPAGADO.
023100        10 SOBP-NOMBRE                PIC X(41).
023200        10 SOBP-ID                    PIC X(10).
023300        10 SOBP-DIFERENCIA           PIC S9(09)V9(02) COMP-3.
023400        10 FILLER                     PIC X(05).
023500
023600 01  TBL-REPLARGO-AREA.
023700     05 TBL-REPLARGO-CTL.
023800        10 TBL-TOTAL-LARGO            PIC S9(04) COMP VALUE 0.
023900        10 FILLER                     PIC X(04).
024000     05 TBL-REPLARGO OCCURS 1 TO 2000 TIMES
024100                 DEPENDING ON TBL-TOTAL-LARGO
024200                 INDEXED BY IDX-LARGO.
024300        10 LARGO-NOMBRE               PIC X(41).
024400        10 LARGO-ID                   PIC X(10).
024500        10 LARGO-EXCESO               PIC 9(04) COMP.
024600        10 FILLER                     PIC X(10).
024700
024800******************************************************************
024900*                  LINEA DE IMPRESION DEL REPORTE                *
025000******************************************************************
025100 01  WS-LINEA-DETALLE.
025200     05 LIN-TEXTO                     PIC X(79).
025300     05 FILLER                        PIC X(01).
025400
025500******************************************************************
025600*                                                               *
025700*              P R O C E D U R E   D I V I S I O N              *
025800*                                                               *
025900******************************************************************
026000 PROCEDURE DIVISION.
026100
026200     PERFORM 1000-INICIO
026300        THRU 1000-INICIO-EXIT
026400
026500     PERFORM 2000-CARGA-EMPLEADOS
026600        THRU 2000-CARGA-EMPLEADOS-EXIT
026700        UNTIL FIN-ARCHIVO-SI
026800
026900     PERFORM 3000-ENLAZA-JERARQUIA
027000        THRU 3000-ENLAZA-JERARQUIA-EXIT
027100
027200     PERFORM 4000-VALIDA-SALARIOS
027300        THRU 4000-VALIDA-SALARIOS-EXIT
027400
027500     PERFORM 5000-VALIDA-PROFUNDIDAD
027600        THRU 5000-VALIDA-PROFUNDIDAD-EXIT
027700
027800     PERFORM 6000-IMPRIME-REPORTE
027900        THRU 6000-IMPRIME-REPORTE-EXIT
028000
028100     PERFORM 9900-FIN
028200
028300     .
028400******************************************************************
028500*                        1000-INICIO                            *
028600*    ABRE EL ARCHIVO DE PLANILLA Y DESCARTA EL ENCABEZADO.       *
028700******************************************************************
028800 1000-INICIO.
028900
029000     MOVE CT-PROGRAMA                 TO RET0-PROGRAMA
029100     MOVE 0                           TO TBL-TOTAL-EMP
029200
029300     OPEN INPUT ROSTER-ENTRADA
029400     IF NOT FS-88-OK
029500        SET RET0-88-ARCH-VACIO        TO TRUE
029600        MOVE 'CSV file is empty'      TO RET0-DESERROR
029700        PERFORM 9800-FIN-CON-ERROR
029800           THRU 9800-FIN-CON-ERROR-EXIT
029900     END-IF
030000
030100     READ ROSTER-ENTRADA
030200          AT END
030300             SET RET0-88-ARCH-VACIO        TO TRUE
030400             MOVE 'CSV file is empty'      TO RET0-DESERROR
030500             PERFORM 9800-FIN-CON-ERROR
030600                THRU 9800-FIN-CON-ERROR-EXIT
030700     END-READ
030800
030900     .
031000 1000-INICIO-EXIT.
031100     EXIT.
031200
031300******************************************************************
031400*                   2000-CARGA-EMPLEADOS                        *
031500*    LEE UNA FILA DE LA PLANILLA, LA VALIDA Y LA ALMACENA.       *
031600******************************************************************
031700 2000-CARGA-EMPLEADOS.
031800
031900     READ ROSTER-ENTRADA INTO WS-LINEA-ENTRADA
032000          AT END
032100             SET FIN-ARCHIVO-SI TO TRUE
032200          NOT AT END
032300             IF WS-LINEA-ENTRADA NOT = SPACES
032400                PERFORM 2100-PARSEA-LINEA
032500                   THRU 2100-PARSEA-LINEA-EXIT
032600                PERFORM 2200-VALIDA-CAMPOS
032700                   THRU 2200-VALIDA-CAMPOS-EXIT
032800                PERFORM 2300-ALMACENA-EMPLEADO
032900                   THRU 2300-ALMACENA-EMPLEADO-EXIT
033000             END-IF
033100     END-READ
033200
033300     .
033400 2000-CARGA-EMPLEADOS-EXIT.
033500     EXIT.
033600
033700******************************************************************
033800*                   2100-PARSEA-LINEA                           *
033900*    PARTE LA LINEA POR COMA Y RECORTA BLANCOS DE CADA CAMPO.    *
034000******************************************************************
034100 2100-PARSEA-LINEA.
034200
034300     MOVE SPACES TO WS-CAMPO1 WS-CAMPO2 WS-CAMPO3
034400                    WS-CAMPO4 WS-CAMPO5
034500     MOVE ZERO   TO WS-CANT-CAMPOS
034600
034700     UNSTRING WS-LINEA-ENTRADA DELIMITED BY ','
034800         INTO WS-CAMPO1 WS-CAMPO2 WS-CAMPO3 WS-CAMPO4 WS-CAMPO5
034900         TALLYING IN WS-CANT-CAMPOS
035000     END-UNSTRING
035100
035200     IF WS-CANT-CAMPOS < CT-MIN-CAMPOS
035300        SET RET0-88-LINEA-INVALIDA    TO TRUE
035400        MOVE 'Malformed line'         TO RET0-DESERROR
035500        PERFORM 9800-FIN-CON-ERROR
035600           THRU 9800-FIN-CON-ERROR-EXIT
035700     END-IF
035800
035900     MOVE WS-CAMPO1 TO WS-TRIM-BUFFER
036000     PERFORM 9300-ELIMINA-ESPACIOS THRU 9300-ELIMINA-ESPACIOS-EXIT
036100     MOVE WS-TRIM-RESULTADO(1:10)  TO EMP-ID
036200
036300     MOVE WS-CAMPO2 TO WS-TRIM-BUFFER
036400     PERFORM 9300-ELIMINA-ESPACIOS THRU 9300-ELIMINA-ESPACIOS-EXIT
036500     MOVE WS-TRIM-RESULTADO(1:20)  TO EMP-FIRSTNME
036600
036700     MOVE WS-CAMPO3 TO WS-TRIM-BUFFER
036800     PERFORM 9300-ELIMINA-ESPACIOS THRU 9300-ELIMINA-ESPACIOS-EXIT
036900     MOVE WS-TRIM-RESULTADO(1:20)  TO EMP-LASTNAME
037000
037100     MOVE WS-CAMPO4 TO WS-TRIM-BUFFER
037200     PERFORM 9300-ELIMINA-ESPACIOS THRU 9300-ELIMINA-ESPACIOS-EXIT
037300     MOVE WS-TRIM-RESULTADO(1:20)  TO WS-SALARIO-TEXTO
037400
037500     MOVE WS-CAMPO5 TO WS-TRIM-BUFFER
037600     PERFORM 9300-ELIMINA-ESPACIOS THRU 9300-ELIMINA-ESPACIOS-EXIT
037700     MOVE WS-TRIM-RESULTADO(1:10)  TO EMP-MGRID
037800
037900     .
038000 2100-PARSEA-LINEA-EXIT.
038100     EXIT.
038200
038300******************************************************************
038400*                   2200-VALIDA-CAMPOS                          *
038500*    APLICA LAS REGLAS DE NEGOCIO SOBRE LA FILA YA PARSEADA.     *
038600******************************************************************
038700 2200-VALIDA-CAMPOS.
038800
038900     IF EMP-ID = SPACES
039000        SET RET0-88-ID-VACIO          TO TRUE
039100        MOVE 'Empty id'               TO RET0-DESERROR
039200        PERFORM 9800-FIN-CON-ERROR
039300           THRU 9800-FIN-CON-ERROR-EXIT
039400     END-IF
039500
039600     MOVE EMP-ID TO WS-ID-BUSCADO
039700     PERFORM 9400-BUSCA-EMPLEADO THRU 9400-BUSCA-EMPLEADO-EXIT
039800     IF EMP-ENCONTRADO
039900        SET RET0-88-ID-DUPLICADO      TO TRUE
040000        MOVE 'Duplicate id'           TO RET0-DESERROR
040100        PERFORM 9800-FIN-CON-ERROR
040200           THRU 9800-FIN-CON-ERROR-EXIT
040300     END-IF
040400
040500     PERFORM 9200-CONVIERTE-IMPORTE
040600        THRU 9200-CONVIERTE-IMPORTE-EXIT
040700     IF SALARIO-NO-ES-VALIDO
040800        SET RET0-88-SALARIO-INVALIDO  TO TRUE
040900        MOVE 'Invalid salary'         TO RET0-DESERROR
041000        PERFORM 9800-FIN-CON-ERROR
041100           THRU 9800-FIN-CON-ERROR-EXIT
041200     END-IF
041300
041400     IF EMP-SALARY < 0
041500        SET RET0-88-SALARIO-NEGATIVO  TO TRUE
041600        MOVE 'Negative salary'        TO RET0-DESERROR
041700        PERFORM 9800-FIN-CON-ERROR
041800           THRU 9800-FIN-CON-ERROR-EXIT
041900     END-IF
042000
042100     .
042200 2200-VALIDA-CAMPOS-EXIT.
042300     EXIT.
042400
042500******************************************************************
042600*                 2300-ALMACENA-EMPLEADO                        *
042700*    AGREGA LA FILA YA VALIDADA AL FINAL DE LA TABLA.            *
042800******************************************************************
042900 2300-ALMACENA-EMPLEADO.
043000
043100     ADD 1 TO TBL-TOTAL-EMP
043200     MOVE EMP-ID            TO TBL-EMP-ID(TBL-TOTAL-EMP)
043300     MOVE EMP-FIRSTNME      TO TBL-EMP-FIRSTNME(TBL-TOTAL-EMP)
043400     MOVE EMP-LASTNAME      TO TBL-EMP-LASTNAME(TBL-TOTAL-EMP)
043500     MOVE EMP-SALARY        TO TBL-EMP-SALARY(TBL-TOTAL-EMP)
043600     MOVE EMP-MGRID         TO TBL-EMP-MGRID(TBL-TOTAL-EMP)
043700     MOVE 0                 TO TBL-SUB-COUNT(TBL-TOTAL-EMP)
043800     MOVE 0                 TO TBL-MGR-DEPTH(TBL-TOTAL-EMP)
043900
044000     .
044100 2300-ALMACENA-EMPLEADO-EXIT.
044200     EXIT.
044300
044400******************************************************************
044500*                3000-ENLAZA-JERARQUIA                          *
044600*   RESUELVE QUIEN REPORTA A QUIEN Y UBICA AL CEO.               *
044700******************************************************************
044800 3000-ENLAZA-JERARQUIA.
044900
045000     MOVE 0 TO WS-IDX-CEO
045100     MOVE 0 TO CN-CEO-CONTADOR
045200
045300     PERFORM 3100-ENLAZA-UNO THRU 3100-ENLAZA-UNO-EXIT
045400        VARYING WS-IDX-EMP FROM 1 BY 1
045500        UNTIL WS-IDX-EMP > TBL-TOTAL-EMP
045600
045700     IF CN-CEO-CONTADOR = 0
045800        SET RET0-88-SIN-CEO           TO TRUE
045900        MOVE 'No CEO found'           TO RET0-DESERROR
046000        PERFORM 9800-FIN-CON-ERROR
046100           THRU 9800-FIN-CON-ERROR-EXIT
046200     END-IF
046300
046400     IF CN-CEO-CONTADOR > 1
046500        SET RET0-88-MULTIPLES-CEO     TO TRUE
046600        MOVE 'Multiple CEOs detected' TO RET0-DESERROR
046700        PERFORM 9800-FIN-CON-ERROR
046800           THRU 9800-FIN-CON-ERROR-EXIT
046900     END-IF
047000
047100     .
047200 3000-ENLAZA-JERARQUIA-EXIT.
047300     EXIT.
047400
047500 3100-ENLAZA-UNO.
047600
047700     IF TBL-EMP-MGRID(WS-IDX-EMP) = SPACES
047800        ADD 1 TO CN-CEO-CONTADOR
047900        MOVE WS-IDX-EMP TO WS-IDX-CEO
048000     ELSE
048100        MOVE TBL-EMP-MGRID(WS-IDX-EMP) TO WS-ID-BUSCADO
048200        PERFORM 9400-BUSCA-EMPLEADO
048300           THRU 9400-BUSCA-EMPLEADO-EXIT
048400        IF EMP-NO-ENCONTRADO
048500           SET RET0-88-JEFE-DESCONOCIDO  TO TRUE
048600           MOVE SPACES                   TO RET0-DESERROR
048700           STRING "Unknown manager '"         DELIMITED BY SIZE
048800                  TBL-EMP-MGRID(WS-IDX-EMP)   DELIMITED BY SPACE
048900                  "' for employee "           DELIMITED BY SIZE
049000                  TBL-EMP-ID(WS-IDX-EMP)      DELIMITED BY SPACE
049100                  INTO RET0-DESERROR
049200           END-STRING
049300           PERFORM 9800-FIN-CON-ERROR
049400              THRU 9800-FIN-CON-ERROR-EXIT
049500        ELSE
049600           ADD 1 TO TBL-SUB-COUNT(WS-IDX-BUSCA)
049700        END-IF
049800     END-IF
049900
050000     .
050100 3100-ENLAZA-UNO-EXIT.
050200     EXIT.
050300
050400******************************************************************
050500*                4000-VALIDA-SALARIOS                           *
050600*   PROMEDIA EL SALARIO DE LOS GERENTES Y MARCA LOS QUE CAEN     *
050700*   FUERA DE LA BANDA DEL +/-20 POR CIENTO DEL PROMEDIO.         *
050800******************************************************************
050900 4000-VALIDA-SALARIOS.
051000
051100     MOVE 0 TO WS-TOTAL-SALARIO-GER
051200     MOVE 0 TO CN-TOTAL-GERENTES
051300
051400     PERFORM 4100-SUMA-GERENTE THRU 4100-SUMA-GERENTE-EXIT
051500        VARYING WS-IDX-EMP FROM 1 BY 1
051600        UNTIL WS-IDX-EMP > TBL-TOTAL-EMP
051700
051800     IF CN-TOTAL-GERENTES > 0
051900        COMPUTE WS-PROMEDIO-GER ROUNDED =
052000                WS-TOTAL-SALARIO-GER / CN-TOTAL-GERENTES
052100     ELSE
052200        MOVE 0 TO WS-PROMEDIO-GER
052300     END-IF
052400
052500     COMPUTE WS-MINIMO-PERMITIDO = WS-PROMEDIO-GER * CT-PORC-MIN
052600     COMPUTE WS-MAXIMO-PERMITIDO = WS-PROMEDIO-GER * CT-PORC-MAX
052700
052800     MOVE 0 TO TBL-TOTAL-SUBP
052900     MOVE 0 TO TBL-TOTAL-SOBP
053000
053100     PERFORM 4200-CLASIFICA-GERENTE
053200        THRU 4200-CLASIFICA-GERENTE-EXIT
053300        VARYING WS-IDX-EMP FROM 1 BY 1
053400        UNTIL WS-IDX-EMP > TBL-TOTAL-EMP
053500
053600     .
053700 4000-VALIDA-SALARIOS-EXIT.
053800     EXIT.
053900
054000 4100-SUMA-GERENTE.
054100
054200     IF TBL-SUB-COUNT(WS-IDX-EMP) > 0
054300        ADD TBL-EMP-SALARY(WS-IDX-EMP) TO WS-TOTAL-SALARIO-GER
054400        ADD 1 TO CN-TOTAL-GERENTES
054500     END-IF
054600
054700     .
054800 4100-SUMA-GERENTE-EXIT.
054900     EXIT.
055000
055100 4200-CLASIFICA-GERENTE.
055200
055300     IF TBL-SUB-COUNT(WS-IDX-EMP) > 0
055400        IF TBL-EMP-SALARY(WS-IDX-EMP) < WS-MINIMO-PERMITIDO
055500           COMPUTE WS-DIFERENCIA ROUNDED =
055600               WS-MINIMO-PERMITIDO - TBL-EMP-SALARY(WS-IDX-EMP)
055700           ADD 1 TO TBL-TOTAL-SUBP
055800           PERFORM 9500-ARMA-NOMBRE THRU 9500-ARMA-NOMBRE-EXIT
055900           MOVE WS-FULLNAME-AUX     TO SUBP-NOMBRE(TBL-TOTAL-SUBP)
056000           MOVE TBL-EMP-ID(WS-IDX-EMP)
056100                                    TO SUBP-ID(TBL-TOTAL-SUBP)
056200           MOVE WS-DIFERENCIA       TO SUBP-DIFERENCIA
056300                                       (TBL-TOTAL-SUBP)
056400        ELSE
056500           IF TBL-EMP-SALARY(WS-IDX-EMP) > WS-MAXIMO-PERMITIDO
056600              COMPUTE WS-DIFERENCIA ROUNDED =
056700                  TBL-EMP-SALARY(WS-IDX-EMP) - WS-MAXIMO-PERMITIDO
056800              ADD 1 TO TBL-TOTAL-SOBP
056900              PERFORM 9500-ARMA-NOMBRE
057000                 THRU 9500-ARMA-NOMBRE-EXIT
057100              MOVE WS-FULLNAME-AUX  TO SOBP-NOMBRE(TBL-TOTAL-SOBP)
057200              MOVE TBL-EMP-ID(WS-IDX-EMP)
057300                                    TO SOBP-ID(TBL-TOTAL-SOBP)
057400              MOVE WS-DIFERENCIA    TO SOBP-DIFERENCIA
057500                                       (TBL-TOTAL-SOBP)
057600           END-IF
057700        END-IF
057800     END-IF
057900
058000     .
058100 4200-CLASIFICA-GERENTE-EXIT.
058200     EXIT.
058300
058400******************************************************************
058500*               5000-VALIDA-PROFUNDIDAD                         *
058600*   CUENTA, PARA CADA EMPLEADO, LOS GERENTES INTERMEDIOS HASTA   *
058700*   LLEGAR AL CEO Y MARCA LOS QUE SUPERAN EL LIMITE PERMITIDO.   *
058800******************************************************************
058900 5000-VALIDA-PROFUNDIDAD.
059000
059100     MOVE 0 TO TBL-TOTAL-LARGO
059200
059300     PERFORM 5100-CALCULA-PROFUNDIDAD
059400        THRU 5100-CALCULA-PROFUNDIDAD-EXIT
059500        VARYING WS-IDX-EMP FROM 1 BY 1
059600        UNTIL WS-IDX-EMP > TBL-TOTAL-EMP
059700
059800     .
059900 5000-VALIDA-PROFUNDIDAD-EXIT.
060000     EXIT.
060100
060200 5100-CALCULA-PROFUNDIDAD.
060300
060400     MOVE 0 TO WS-PROFUNDIDAD-ACT
060500     MOVE TBL-EMP-MGRID(WS-IDX-EMP) TO WS-ID-BUSCADO
060600
060700     PERFORM 5110-SUBE-UN-NIVEL THRU 5110-SUBE-UN-NIVEL-EXIT
060800        UNTIL WS-ID-BUSCADO = SPACES
060900
061000     MOVE WS-PROFUNDIDAD-ACT TO TBL-MGR-DEPTH(WS-IDX-EMP)
061100
061200     IF WS-PROFUNDIDAD-ACT > CT-LIMITE-PROFUNDIDAD
061300        COMPUTE WS-EXCESO-PROF =
061400                WS-PROFUNDIDAD-ACT - CT-LIMITE-PROFUNDIDAD
061500        ADD 1 TO TBL-TOTAL-LARGO
061600        PERFORM 9500-ARMA-NOMBRE THRU 9500-ARMA-NOMBRE-EXIT
061700        MOVE WS-FULLNAME-AUX      TO LARGO-NOMBRE(TBL-TOTAL-LARGO)
061800        MOVE TBL-EMP-ID(WS-IDX-EMP)
061900                                  TO LARGO-ID(TBL-TOTAL-LARGO)
062000        MOVE WS-EXCESO-PROF       TO LARGO-EXCESO(TBL-TOTAL-LARGO)
062100     END-IF
062200
062300     .
062400 5100-CALCULA-PROFUNDIDAD-EXIT.
062500     EXIT.
062600
062700 5110-SUBE-UN-NIVEL.
062800
062900     PERFORM 9400-BUSCA-EMPLEADO THRU 9400-BUSCA-EMPLEADO-EXIT
063000     IF EMP-NO-ENCONTRADO
063100        MOVE SPACES TO WS-ID-BUSCADO
063200     ELSE
063300        IF TBL-EMP-MGRID(WS-IDX-BUSCA) = SPACES
063400           MOVE SPACES TO WS-ID-BUSCADO
063500        ELSE
063600           ADD 1 TO WS-PROFUNDIDAD-ACT
063700           MOVE TBL-EMP-MGRID(WS-IDX-BUSCA) TO WS-ID-BUSCADO
063800        END-IF
063900     END-IF
064000
064100     .
064200 5110-SUBE-UN-NIVEL-EXIT.
064300     EXIT.
064400
064500******************************************************************
064600*                6000-IMPRIME-REPORTE                           *
064700*   EMITE EL REPORTE DE CONSOLA EN EL ORDEN FIJADO POR EL        *
064800*   INSTRUCTIVO DE AUDITORIA DE JERARQUIA.                      *
064900******************************************************************
065000 6000-IMPRIME-REPORTE.
065100
065200     PERFORM 6100-IMPRIME-SALARIOS
065300        THRU 6100-IMPRIME-SALARIOS-EXIT
065400     PERFORM 6300-IMPRIME-PROFUNDIDAD
065500        THRU 6300-IMPRIME-PROFUNDIDAD-EXIT
065600
065700     .
065800 6000-IMPRIME-REPORTE-EXIT.
065900     EXIT.
066000
066100 6100-IMPRIME-SALARIOS.
066200
066300     DISPLAY SPACE
066400     DISPLAY '=== Salary Violations ==='
066500
066600     MOVE TBL-TOTAL-SUBP TO WS-NUM-ENTRADA
066700     PERFORM 9600-EDITA-NUMERO THRU 9600-EDITA-NUMERO-EXIT
066800     MOVE SPACES TO WS-LINEA-DETALLE
066900     STRING 'UNDERPAID employees: ' DELIMITED BY SIZE
067000            WS-NUM-TEXTO             DELIMITED BY SPACE
067100            INTO LIN-TEXTO
067200     END-STRING
067300     DISPLAY WS-LINEA-DETALLE
067400
067500     IF TBL-TOTAL-SUBP = 0
067600        DISPLAY 'No employees are underpaid.'
067700     ELSE
067800        PERFORM 6150-IMPRIME-SUBPAGADO
067900           THRU 6150-IMPRIME-SUBPAGADO-EXIT
068000           VARYING IDX-SUBPAGADO FROM 1 BY 1
068100           UNTIL IDX-SUBPAGADO > TBL-TOTAL-SUBP
068200     END-IF
068300
068400     DISPLAY SPACE
068500     MOVE TBL-TOTAL-SOBP TO WS-NUM-ENTRADA
068600     PERFORM 9600-EDITA-NUMERO THRU 9600-EDITA-NUMERO-EXIT
068700     MOVE SPACES TO WS-LINEA-DETALLE
068800     STRING 'OVERPAID employees: ' DELIMITED BY SIZE
068900            WS-NUM-TEXTO            DELIMITED BY SPACE
069000            INTO LIN-TEXTO
069100     END-STRING
069200     DISPLAY WS-LINEA-DETALLE
069300
069400     IF TBL-TOTAL-SOBP = 0
069500        DISPLAY 'No employees are overpaid.'
069600     ELSE
069700        PERFORM 6200-IMPRIME-SOBREPAGADO
069800           THRU 6200-IMPRIME-SOBREPAGADO-EXIT
069900           VARYING IDX-SOBREPAGADO FROM 1 BY 1
070000           UNTIL IDX-SOBREPAGADO > TBL-TOTAL-SOBP
070100     END-IF
070200
070300     .
070400 6100-IMPRIME-SALARIOS-EXIT.
070500     EXIT.
070600
070700 6150-IMPRIME-SUBPAGADO.
070800
070900     MOVE SUBP-DIFERENCIA(IDX-SUBPAGADO) TO WS-MONTO-ENTRADA
071000     PERFORM 9650-EDITA-MONTO THRU 9650-EDITA-MONTO-EXIT
071100     MOVE SPACES TO WS-LINEA-DETALLE
071200     STRING SUBP-NOMBRE(IDX-SUBPAGADO)   DELIMITED BY SPACE
071300            ' ('                          DELIMITED BY SIZE
071400            SUBP-ID(IDX-SUBPAGADO)        DELIMITED BY SPACE
071500            ') is underpaid by '          DELIMITED BY SIZE
071600            WS-MONTO-TEXTO                DELIMITED BY SPACE
071700            INTO LIN-TEXTO
071800     END-STRING
071900     DISPLAY WS-LINEA-DETALLE
072000
072100     .
072200 6150-IMPRIME-SUBPAGADO-EXIT.
072300     EXIT.
072400
072500 6200-IMPRIME-SOBREPAGADO.
072600
072700     MOVE SOBP-DIFERENCIA(IDX-SOBREPAGADO) TO WS-MONTO-ENTRADA
072800     PERFORM 9650-EDITA-MONTO THRU 9650-EDITA-MONTO-EXIT
072900     MOVE SPACES TO WS-LINEA-DETALLE
073000     STRING SOBP-NOMBRE(IDX-SOBREPAGADO) DELIMITED BY SPACE
073100            ' ('                          DELIMITED BY SIZE
073200            SOBP-ID(IDX-SOBREPAGADO)      DELIMITED BY SPACE
073300            ') is overpaid by '           DELIMITED BY SIZE
073400            WS-MONTO-TEXTO                DELIMITED BY SPACE
073500            INTO LIN-TEXTO
073600     END-STRING
073700     DISPLAY WS-LINEA-DETALLE
073800
073900     .
074000 6200-IMPRIME-SOBREPAGADO-EXIT.
074100     EXIT.
074200
074300 6300-IMPRIME-PROFUNDIDAD.
074400
074500     DISPLAY SPACE
074600     DISPLAY '=== Reporting Line Issues ==='
074700
074800     IF TBL-TOTAL-LARGO = 0
074900        DISPLAY 'None'
075000     ELSE
075100        PERFORM 6350-IMPRIME-LARGO THRU 6350-IMPRIME-LARGO-EXIT
075200           VARYING IDX-LARGO FROM 1 BY 1
075300           UNTIL IDX-LARGO > TBL-TOTAL-LARGO
075400     END-IF
075500
075600     .
075700 6300-IMPRIME-PROFUNDIDAD-EXIT.
075800     EXIT.
075900
076000 6350-IMPRIME-LARGO.
076100
076200     MOVE LARGO-EXCESO(IDX-LARGO) TO WS-NUM-ENTRADA
076300     PERFORM 9600-EDITA-NUMERO THRU 9600-EDITA-NUMERO-EXIT
076400     MOVE SPACES TO WS-LINEA-DETALLE
076500     STRING 'LONG: '                 DELIMITED BY SIZE
076600            LARGO-NOMBRE(IDX-LARGO)   DELIMITED BY SPACE
076700            ' ('                      DELIMITED BY SIZE
076800            LARGO-ID(IDX-LARGO)       DELIMITED BY SPACE
076900            ') by '                   DELIMITED BY SIZE
077000            WS-NUM-TEXTO              DELIMITED BY SPACE
077100            INTO LIN-TEXTO
077200     END-STRING
077300     DISPLAY WS-LINEA-DETALLE
077400
077500     .
077600 6350-IMPRIME-LARGO-EXIT.
077700     EXIT.
077800
077900******************************************************************
078000*               9200-CONVIERTE-IMPORTE                          *
078100*   CONVIERTE EL TEXTO DEL SALARIO A UN IMPORTE COMP-3, DIGITO   *
078200*   POR DIGITO (EL SHOP NO TIENE NUMVAL DISPONIBLE EN EL PARQUE  *
078300*   DE COMPILADORES MAS VIEJOS, SE ARRASTRA ESTA RUTINA).        *
078400******************************************************************
078500 9200-CONVIERTE-IMPORTE.
078600
078700     MOVE '+' TO WS-SALARIO-SIGNO
078800     MOVE 0   TO WS-SALARIO-ENTERO
078900     MOVE 0   TO WS-SALARIO-DECIMAL
079000     MOVE 0   TO WS-SALARIO-DEC-CONT
079100     MOVE 'N' TO WS-SALARIO-EN-DECIMALES
079200     SET SALARIO-ES-VALIDO TO TRUE
079300
079400     IF WS-SALARIO-TEXTO = SPACES
079500        SET SALARIO-NO-ES-VALIDO TO TRUE
079600     END-IF
079700
079800     PERFORM 9210-PROCESA-CARACTER
079900        THRU 9210-PROCESA-CARACTER-EXIT
080000        VARYING WS-SALARIO-IDX FROM 1 BY 1
080100        UNTIL WS-SALARIO-IDX > 20
080200           OR WS-SALARIO-CAR(WS-SALARIO-IDX) = SPACE
080300           OR SALARIO-NO-ES-VALIDO
080400
080500     IF SALARIO-ES-VALIDO
080600        IF WS-SALARIO-DEC-CONT = 1
080700           MULTIPLY 10 BY WS-SALARIO-DECIMAL
080800        END-IF
080900        COMPUTE EMP-SALARY =
081000                WS-SALARIO-ENTERO + (WS-SALARIO-DECIMAL / 100)
081100        IF WS-SALARIO-SIGNO = '-'
081200           COMPUTE EMP-SALARY = EMP-SALARY * -1
081300        END-IF
081400     END-IF
081500
081600     .
081700 9200-CONVIERTE-IMPORTE-EXIT.
081800     EXIT.
081900
082000 9210-PROCESA-CARACTER.
082100
082200     MOVE WS-SALARIO-CAR(WS-SALARIO-IDX) TO WS-CARACTER
082300     EVALUATE TRUE
082400        WHEN WS-CARACTER = '-' AND WS-SALARIO-IDX = 1
082500           MOVE '-' TO WS-SALARIO-SIGNO
082600        WHEN WS-CARACTER = '+' AND WS-SALARIO-IDX = 1
082700           CONTINUE
082800        WHEN WS-CARACTER = '.'
082900           IF EN-DECIMALES
083000              SET SALARIO-NO-ES-VALIDO TO TRUE
083100           ELSE
083200              SET EN-DECIMALES TO TRUE
083300           END-IF
083400        WHEN WS-CARACTER IS NE7-DIGITO
083500           MOVE WS-CARACTER TO WS-DIGITO
083600           IF EN-DECIMALES
083700              IF WS-SALARIO-DEC-CONT < 2
083800                 COMPUTE WS-SALARIO-DECIMAL =
083900                         WS-SALARIO-DECIMAL * 10 + WS-DIGITO
084000                 ADD 1 TO WS-SALARIO-DEC-CONT
084100              END-IF
084200           ELSE
084300              COMPUTE WS-SALARIO-ENTERO =
084400                      WS-SALARIO-ENTERO * 10 + WS-DIGITO
084500           END-IF
084600        WHEN OTHER
084700           SET SALARIO-NO-ES-VALIDO TO TRUE
084800     END-EVALUATE
084900
085000     .
085100 9210-PROCESA-CARACTER-EXIT.
085200     EXIT.
085300
085400******************************************************************
085500*               9300-ELIMINA-ESPACIOS                           *
085600*   RECORTA LOS BLANCOS A LA IZQUIERDA DE WS-TRIM-BUFFER Y       *
085700*   DEJA EL RESULTADO JUSTIFICADO A LA IZQUIERDA EN             *
085800*   WS-TRIM-RESULTADO (RUTINA GENERICA REUTILIZADA EN TODA LA    *
085900*   CARGA Y EN LA EDICION DE LOS CAMPOS DEL REPORTE).            *
086000******************************************************************
086100 9300-ELIMINA-ESPACIOS.
086200
086300     MOVE SPACES TO WS-TRIM-RESULTADO
086400     PERFORM 9310-AVANZA-BLANCO THRU 9310-AVANZA-BLANCO-EXIT
086500        VARYING WS-TRIM-IDX1 FROM 1 BY 1
086600        UNTIL WS-TRIM-IDX1 > 40
086700           OR WS-TRIM-CAR(WS-TRIM-IDX1) NOT = SPACE
086800
086900     IF WS-TRIM-IDX1 > 40
087000        GO TO 9300-ELIMINA-ESPACIOS-EXIT
087100     END-IF
087200
087300     MOVE WS-TRIM-BUFFER(WS-TRIM-IDX1:) TO WS-TRIM-RESULTADO
087400
087500     .
087600 9300-ELIMINA-ESPACIOS-EXIT.
087700     EXIT.
087800
087900 9310-AVANZA-BLANCO.
088000     CONTINUE.
088100 9310-AVANZA-BLANCO-EXIT.
088200     EXIT.
088300
088400******************************************************************
088500*               9400-BUSCA-EMPLEADO                             *
088600*   BUSCA WS-ID-BUSCADO EN LA TABLA DE EMPLEADOS. DEVUELVE EL    *
088700*   INDICE EN WS-IDX-BUSCA Y EL RESULTADO EN WS-ENCONTRADO.      *
088800******************************************************************
088900 9400-BUSCA-EMPLEADO.
089000
089100     SET EMP-NO-ENCONTRADO TO TRUE
089200     MOVE 0 TO WS-IDX-BUSCA
089300
089400     IF TBL-TOTAL-EMP > 0
089500        SET IDX-EMPLEADO TO 1
089600        SEARCH TBL-EMPLEADOS
089700           AT END
089800              CONTINUE
089900           WHEN TBL-EMP-ID(IDX-EMPLEADO) = WS-ID-BUSCADO
090000              SET EMP-ENCONTRADO TO TRUE
090100              SET WS-IDX-BUSCA   TO IDX-EMPLEADO
090200        END-SEARCH
090300     END-IF
090400
090500     .
090600 9400-BUSCA-EMPLEADO-EXIT.
090700     EXIT.
090800
090900******************************************************************
091000*               9500-ARMA-NOMBRE                                *
091100*   ARMA EL NOMBRE COMPLETO DEL EMPLEADO WS-IDX-EMP PARA LAS     *
091200*   LISTAS DEL REPORTE.                                         *
091300******************************************************************
091400 9500-ARMA-NOMBRE.
091500
091600     MOVE SPACES TO WS-FULLNAME-AUX
091700     STRING TBL-EMP-FIRSTNME(WS-IDX-EMP) DELIMITED BY SPACE
091800            ' '                           DELIMITED BY SIZE
091900            TBL-EMP-LASTNAME(WS-IDX-EMP)  DELIMITED BY SPACE
092000            INTO WS-FULLNAME-AUX
092100     END-STRING
092200
092300     .
092400 9500-ARMA-NOMBRE-EXIT.
092500     EXIT.
092600
092700******************************************************************
092800*               9600-EDITA-NUMERO                               *
092900*   CONVIERTE UN CONTADOR COMP A TEXTO SIN CEROS A LA IZQUIERDA. *
093000******************************************************************
093100 9600-EDITA-NUMERO.
093200
093300     MOVE WS-NUM-ENTRADA  TO WS-NUM-EDITADO
093400     MOVE WS-NUM-EDITADO  TO WS-TRIM-BUFFER
093500     PERFORM 9300-ELIMINA-ESPACIOS THRU 9300-ELIMINA-ESPACIOS-EXIT
093600     MOVE WS-TRIM-RESULTADO(1:4) TO WS-NUM-TEXTO
093700
093800     .
093900 9600-EDITA-NUMERO-EXIT.
094000     EXIT.
094100
094200******************************************************************
094300*               9650-EDITA-MONTO                                *
094400*   CONVIERTE UN IMPORTE COMP-3 A TEXTO CON DOS DECIMALES.       *
094500******************************************************************
094600 9650-EDITA-MONTO.
094700
094800     MOVE WS-MONTO-ENTRADA TO WS-MONTO-EDITADO
094900     MOVE WS-MONTO-EDITADO TO WS-TRIM-BUFFER
095000     PERFORM 9300-ELIMINA-ESPACIOS THRU 9300-ELIMINA-ESPACIOS-EXIT
095100     MOVE WS-TRIM-RESULTADO(1:12) TO WS-MONTO-TEXTO
095200
095300     .
095400 9650-EDITA-MONTO-EXIT.
095500     EXIT.
095600
095700******************************************************************
095800*               9800-FIN-CON-ERROR                              *
095900*   CORTA LA CORRIDA ANTE UN ERROR DE CARGA O DE VALIDACION.     *
096000*   NO SE EMITE REPORTE PARCIAL.                                *
096100******************************************************************
096200 9800-FIN-CON-ERROR.
096300
096400     DISPLAY RET0-DESERROR
096500     CLOSE ROSTER-ENTRADA
096600     STOP RUN.
096700
096800 9800-FIN-CON-ERROR-EXIT.
096900     EXIT.
097000
097100******************************************************************
097200*                         9900-FIN                               *
097300******************************************************************
097400 9900-FIN.
097500
097600     CLOSE ROSTER-ENTRADA
097700
097800     STOP RUN.
097900
