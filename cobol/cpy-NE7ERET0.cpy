000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7ERET0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA INFORMACION DE ERRORES *
000600*               DE LA RUTINA DE AUDITORIA DE JERARQUIA. REDUCIDA *
000700*               RESPECTO DEL NEECRET0 DE NOMINA (SIN BLOQUES DE  *
000800*               DB2 NI DE CICS, LA RUTINA ES 100% BATCH).        *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 160 POSICIONES.                           *
001300*           PREFIJO  : RET0.                                     *
001400*                                                                *
001500* 18/11/2024 ecevedo      Version inicial, tomada de NEECRET0.   *NE7ERT01
001600* 09/01/2025 ecevedo      RQ-48833 Se agregan 88 niveles por     *NE7ERT01
001700*                         cada motivo de rechazo de la planilla  *
001800*                         (antes solo existia COD-ERROR generico)*
001900******************************************************************
002000     02  NE7ERET0.
002100         05  RET0-COD-RET                    PIC X(02).
002200             88  RET0-88-OK                       VALUE '00'.
002300             88  RET0-88-COD-ERROR               VALUE '20'.
002400             88  RET0-88-ARCH-VACIO             VALUE '21'.
002500             88  RET0-88-LINEA-INVALIDA         VALUE '22'.
002600             88  RET0-88-ID-VACIO               VALUE '23'.
002700             88  RET0-88-ID-DUPLICADO           VALUE '24'.
002800             88  RET0-88-SALARIO-INVALIDO       VALUE '25'.
002900             88  RET0-88-SALARIO-NEGATIVO       VALUE '26'.
003000             88  RET0-88-JEFE-DESCONOCIDO       VALUE '27'.
003100             88  RET0-88-MULTIPLES-CEO          VALUE '28'.
003200             88  RET0-88-SIN-CEO                VALUE '29'.
003300
003400         05  RET0-PROGRAMA                    PIC X(08).
003500         05  RET0-COD-ERROR                   PIC X(07).
003600         05  RET0-VAR1-ERROR                  PIC X(20).
003700         05  RET0-VAR2-ERROR                  PIC X(20).
003800         05  RET0-DESERROR                    PIC X(80).
003900         05  FILLER                           PIC X(21).
004000******************************************************************
004100* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 06      *
004200* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 160     *
004300******************************************************************
004400
